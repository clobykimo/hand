000100*---------------------------------------------------------------*
000200* COPYBOOK:  OPDRES
000300* CONTAINS:  RESULT-REC -- ONE ASPECT SCORE LINE FOR A CLIENT,
000400*            120 BYTES.  TWELVE WRITTEN PER REQUEST (ONE PER
000500*            ASPECT, SEQ 1-12, FIXED ORDER).
000600*---------------------------------------------------------------*
000700* MAINTENENCE LOG
000800* DATE      AUTHOR        MAINTENANCE REQUIREMENT
000900* --------- ------------  ---------------------------------------
001000* 04/02/91 R MASTERSON     CREATED FOR THE NIGHTLY CHART RUN      R040291 
001100* 11/14/93 R MASTERSON     ADDED FOUR-PILLAR ECHO FOR DOWNSTREAM  R111493 
001200*                          RECONCILIATION AGAINST THE PAPER CHART
001300*---------------------------------------------------------------*
001400 01  RESULT-REC.
001500     05  RS-CLIENT-ID                PIC X(08).
001600     05  RS-AGE                      PIC 9(03).
001700     05  RS-ASPECT-SEQ               PIC 9(02).
001800     05  RS-ASPECT-NAME              PIC X(12).
001900     05  RS-STAR-NAME                PIC X(10).
002000     05  RS-STAR-ZHI                 PIC 9(02).
002100     05  RS-ELEMENT                  PIC 9(01).
002200     05  RS-REL-TYPE                 PIC X(10).
002300     05  RS-REL-SCORE                PIC 9(03).
002400     05  RS-ALERT                    PIC X(01).
002500     05  RS-PILLAR-ECHO.
002600         10  RS-YEAR-ZHI              PIC 9(02).
002700         10  RS-MONTH-ZHI             PIC 9(02).
002800         10  RS-DAY-ZHI               PIC 9(02).
002900         10  RS-HOUR-ZHI              PIC 9(02).
003000     05  RS-FILLER                   PIC X(60).

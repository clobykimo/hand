000100*---------------------------------------------------------------*
000200* COPYBOOK:  OPDCHRT
000300* CONTAINS:  SHARED NATAL-CHART / LUCK-HIERARCHY WORKING
000400*            STORAGE.  COPIED INTO OPDCALC AND OPDRISK SO BOTH
000500*            PROGRAMS BUILD A FOUR-PILLAR CHART THE SAME WAY.
000600*---------------------------------------------------------------*
000700* MAINTENENCE LOG
000800* DATE      AUTHOR        MAINTENANCE REQUIREMENT
000900* --------- ------------  ---------------------------------------
001000* 04/02/91 R MASTERSON     CREATED FOR OPDCALC                    R040291 
001100* 11/14/93 R MASTERSON     SHARED WITH OPDRISK (FAMILY SCAN)      R111493 
001200* 08/09/98 T OYELARAN      ADDED FLOW-POSITION AND FLOW-UP-LEVEL  T080998 
001300*                          TABLE VIEWS FOR THE ASPECT SCORER
001400*                          (REQ 4471)
001500* 02/22/00 T OYELARAN      Y2K REVIEW -- NO DATE FIELDS HELD      T022200 
001600*                          HERE, SIGNED OFF
001700*---------------------------------------------------------------*
001800*    WHEEL-STEP WORK AREA -- step(start,n,dir) = (start+n*dir)
001900*    MOD 12, MATHEMATICAL (NON-NEGATIVE) MODULUS.  AN OFFSET OF
002000*    1200 (A MULTIPLE OF 12) IS ADDED BEFORE THE DIVIDE SO THE
002100*    REMAINDER IS ALWAYS IN RANGE 0-11 REGARDLESS OF SIGN.
002200*---------------------------------------------------------------*
002300 01  OPD-STEP-WORK.
002400     05  OPD-STEP-START              PIC S9(05) COMP.
002500     05  OPD-STEP-N                  PIC S9(05) COMP.
002600     05  OPD-STEP-DIR                PIC S9(01) COMP.
002700     05  OPD-STEP-RAW                PIC S9(07) COMP.
002800     05  OPD-STEP-QUOT               PIC S9(05) COMP.
002900     05  OPD-STEP-RESULT             PIC 9(02) COMP.
003000     05  FILLER                      PIC X(01).
003100*---------------------------------------------------------------*
003200*    NATAL CHART -- FOUR PILLAR WHEEL POSITIONS (0-11), THEIR
003300*    STAR CODE, STAR NAME AND ELEMENT.  GENDER-DEPENDENT
003400*    DIRECTION IS CARRIED HERE TOO SINCE EVERY STEP() CALL
003500*    NEEDS IT.
003600*---------------------------------------------------------------*
003700 01  OPD-NATAL-CHART.
003800     05  OPD-DIRECTION               PIC S9(01) COMP.
003900     05  OPD-YEAR-POS                PIC 9(02) COMP.
004000     05  OPD-MONTH-POS               PIC 9(02) COMP.
004100     05  OPD-DAY-POS                 PIC 9(02) COMP.
004200     05  OPD-HOUR-POS                PIC 9(02) COMP.
004300     05  OPD-PILLAR-STAR-CODE        PIC 9(02) COMP.
004400     05  OPD-PILLAR-STAR-NAME        PIC X(10).
004500     05  OPD-PILLAR-ELEMENT          PIC 9(01) COMP.
004600     05  FILLER                      PIC X(04).
004700*---------------------------------------------------------------*
004800*    THE FOUR PILLAR POSITIONS RESTATED AS A ONE-INDEX TABLE SO
004900*    THE ROOT-BONUS CHECK ("DOES THE ASPECT'S WHEEL POSITION
005000*    EQUAL ANY OF THE FOUR NATAL PILLARS") CAN PERFORM A SEARCH
005100*    INSTEAD OF FOUR SEPARATE IF'S.
005200*---------------------------------------------------------------*
005300 01  OPD-PILLAR-TABLE REDEFINES OPD-NATAL-CHART.
005400     05  FILLER                      PIC S9(01) COMP.
005500     05  OPD-PILLAR-POS-ENTRY OCCURS 4 TIMES
005600             INDEXED BY OPD-PILLAR-IX
005700             PIC 9(02) COMP.
005800     05  FILLER                      PIC 9(02) COMP.
005900     05  FILLER                      PIC X(10).
006000     05  FILLER                      PIC 9(01) COMP.
006100     05  FILLER                      PIC X(04).
006200*---------------------------------------------------------------*
006300*    LUCK HIERARCHY -- BIG-LUCK / FLOW-YEAR / FLOW-MONTH /
006400*    FLOW-DAY / FLOW-HOUR WHEEL POSITIONS, PLUS THE LUCK STAGE
006500*    AND TARGET-YEAR BRANCH INDEX USED TO DERIVE THEM.
006600*---------------------------------------------------------------*
006700 01  OPD-HIERARCHY.
006800     05  OPD-START-LUCK-POS          PIC 9(02) COMP.
006900     05  OPD-LUCK-STAGE              PIC 9(03) COMP.
007000     05  OPD-BIG-LUCK-POS            PIC 9(02) COMP.
007100     05  OPD-FLOW-YEAR-POS           PIC 9(02) COMP.
007200     05  OPD-FLOW-MONTH-POS          PIC 9(02) COMP.
007300     05  OPD-FLOW-DAY-POS            PIC 9(02) COMP.
007400     05  OPD-FLOW-HOUR-POS           PIC 9(02) COMP.
007500     05  OPD-TYEAR-BRANCH-POS        PIC 9(02) COMP.
007600     05  FILLER                      PIC X(03).
007700*---------------------------------------------------------------*
007800*    THE SCOPE-SELECTABLE HOST POSITIONS (FLOW-YEAR, FLOW-
007900*    MONTH, FLOW-DAY, FLOW-HOUR) RESTATED AS A TABLE SO
008000*    2410-ASPECT-HOST-ELEMENT CAN INDEX BY SCOPE (Y=1,M=2,D=3,
008100*    H=4) RATHER THAN AN EVALUATE OF FOUR BRANCHES.
008200*---------------------------------------------------------------*
008300 01  OPD-FLOW-POS-TABLE REDEFINES OPD-HIERARCHY.
008400     05  FILLER                      PIC 9(02) COMP.
008500     05  FILLER                      PIC 9(03) COMP.
008600     05  FILLER                      PIC 9(02) COMP.
008700     05  OPD-FLOW-POS-ENTRY OCCURS 4 TIMES
008800             INDEXED BY OPD-FLOW-IX
008900             PIC 9(02) COMP.
009000     05  FILLER                      PIC 9(02) COMP.
009100     05  FILLER                      PIC X(03).
009200*---------------------------------------------------------------*
009300*    THE "ONE LEVEL UP" HOST POSITIONS USED BY THE OVERALL-FATE
009400*    EXCEPTION (Y-->BIG-LUCK, M-->FLOW-YEAR, D-->FLOW-MONTH,
009500*    H-->FLOW-DAY) -- BIG-LUCK THROUGH FLOW-DAY SEEN AS A
009600*    TABLE SO THE EXCEPTION SHARES THE SAME SCOPE SUBSCRIPT.
009700*---------------------------------------------------------------*
009800 01  OPD-FLOW-UP-TABLE REDEFINES OPD-HIERARCHY.
009900     05  FILLER                      PIC 9(02) COMP.
010000     05  FILLER                      PIC 9(03) COMP.
010100     05  OPD-FLOW-UP-ENTRY OCCURS 4 TIMES
010200             INDEXED BY OPD-FLOW-UP-IX
010300             PIC 9(02) COMP.
010400     05  FILLER                      PIC 9(02) COMP.
010500     05  FILLER                      PIC 9(02) COMP.
010600     05  FILLER                      PIC X(03).

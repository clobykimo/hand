000100*---------------------------------------------------------------*
000200* COPYBOOK:  OPDTRD
000300* CONTAINS:  TREND-REC -- ONE TIME-POINT/ASPECT TREND LINE,
000400*            100 BYTES.  WRITTEN FOR EVERY TIME POINT ON THE
000500*            SCOPE'S AXIS TIMES THE 12 ASPECTS.
000600*---------------------------------------------------------------*
000700* MAINTENENCE LOG
000800* DATE      AUTHOR        MAINTENANCE REQUIREMENT
000900* --------- ------------  ---------------------------------------
001000* 11/14/93 R MASTERSON     CREATED FOR THE TREND SERIES ADD-ON    R111493 
001100* 08/09/98 T OYELARAN      ADDED TR-RENHE (REQ 4471)              T080998 
001200*---------------------------------------------------------------*
001300 01  TREND-REC.
001400     05  TR-CLIENT-ID                PIC X(08).
001500     05  TR-POINT-SEQ                PIC 9(03).
001600     05  TR-POINT-LABEL              PIC X(10).
001700     05  TR-ASPECT-SEQ               PIC 9(02).
001800     05  TR-BASE-SCORE               PIC 9(03).
001900     05  TR-ADJUST                   PIC S9(03)
002000             SIGN IS LEADING SEPARATE CHARACTER.
002100     05  TR-RENHE                    PIC S9(03)
002200             SIGN IS LEADING SEPARATE CHARACTER.
002300     05  TR-TARGET-FLAG              PIC X(01).
002400     05  TR-FILLER                   PIC X(65).

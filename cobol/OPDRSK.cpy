000100*---------------------------------------------------------------*
000200* COPYBOOK:  OPDRSK
000300* CONTAINS:  RISK-REC -- ONE FAMILY-MEMBER SCAN INPUT, 60 BYTES.
000400*---------------------------------------------------------------*
000500* MAINTENENCE LOG
000600* DATE      AUTHOR        MAINTENANCE REQUIREMENT
000700* --------- ------------  ---------------------------------------
000800* 11/14/93 R MASTERSON     CREATED FOR THE FAMILY RISK SCAN       R111493 
000900*---------------------------------------------------------------*
001000 01  RISK-REC.
001100     05  RK-CLIENT-ID                PIC X(08).
001200     05  RK-NAME                     PIC X(16).
001300     05  RK-RELATION                 PIC X(08).
001400     05  RK-GENDER                   PIC 9(01).
001500     05  RK-B-YEAR-ZHI               PIC 9(02).
001600     05  RK-B-MONTH                  PIC 9(02).
001700     05  RK-B-DAY                    PIC 9(02).
001800     05  RK-B-HOUR-ZHI               PIC 9(02).
001900     05  FILLER                      PIC X(19).

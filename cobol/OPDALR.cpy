000100*---------------------------------------------------------------*
000200* COPYBOOK:  OPDALR
000300* CONTAINS:  ALERT-REC -- ONE BAD-STAR ALERT OUTPUT, 80 BYTES.
000400*---------------------------------------------------------------*
000500* MAINTENENCE LOG
000600* DATE      AUTHOR        MAINTENANCE REQUIREMENT
000700* --------- ------------  ---------------------------------------
000800* 11/14/93 R MASTERSON     CREATED FOR THE FAMILY RISK SCAN       R111493 
000900*---------------------------------------------------------------*
001000 01  ALERT-REC.
001100     05  AL-CLIENT-ID                PIC X(08).
001200     05  AL-NAME                     PIC X(16).
001300     05  AL-RELATION                 PIC X(08).
001400     05  AL-RISK-STAR                PIC X(10).
001500     05  AL-MESSAGE                  PIC X(30).
001600     05  AL-FILLER                   PIC X(08).

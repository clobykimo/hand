000100*===============================================================*
000200* PROGRAM NAME:    OPDRISK
000300* ORIGINAL AUTHOR: R MASTERSON
000400*
000500* MAINTENENCE LOG
000600* DATE      AUTHOR        MAINTENANCE REQUIREMENT
000700* --------- ------------  ---------------------------------------
000800* 11/14/93 R MASTERSON     CREATED FOR THE FAMILY RISK SCAN       R111493 
000900*                          (STEP 2 OF 2, RUNS AFTER OPDCALC)
001000* 08/09/98 T OYELARAN      SHARE THE HOUR-PILLAR BUILDER WITH     T080998 
001100*                          OPDCALC VIA COPY OPDCHRT (REQ 4471)
001200* 02/22/00 T OYELARAN      Y2K -- RK-B-YEAR-ZHI IS A BRANCH CODE  T022200 
001300*                          NOT A YEAR, NOTHING TO WINDOW,
001400*                          REVIEWED AND SIGNED OFF
001500* 05/17/05 T OYELARAN      RESTRUCTURE, REMOVAL OF FALL THRU      T051705 
001600*===============================================================*
001700 IDENTIFICATION DIVISION.
001800 PROGRAM-ID.  OPDRISK.
001900 AUTHOR. R MASTERSON.
002000 INSTALLATION. GOLDEN GATE DESTINY CONSULTING.
002100 DATE-WRITTEN. 11/14/93.
002200 DATE-COMPILED.
002300 SECURITY. NON-CONFIDENTIAL.
002400*===============================================================*
002500 ENVIRONMENT DIVISION.
002600*---------------------------------------------------------------*
002700 CONFIGURATION SECTION.
002800*---------------------------------------------------------------*
002900 SOURCE-COMPUTER. IBM-3081.
003000 OBJECT-COMPUTER. IBM-3081.
003100 SPECIAL-NAMES.
003200     C01 IS TOP-OF-FORM
003300     UPSI-0 ON OPD-TEST-RUN-SW.
003400*---------------------------------------------------------------*
003500 INPUT-OUTPUT SECTION.
003600*---------------------------------------------------------------*
003700 FILE-CONTROL.
003800     SELECT RISK-FILE ASSIGN TO OPDRSK
003900       ORGANIZATION IS SEQUENTIAL
004000       FILE STATUS  IS RISK-FILE-STATUS.
004100*
004200     SELECT ALERT-FILE ASSIGN TO OPDALR
004300       ORGANIZATION IS SEQUENTIAL
004400       FILE STATUS  IS ALERT-FILE-STATUS.
004500*
004600     SELECT REPORT-FILE ASSIGN TO OPDRPT
004700       ORGANIZATION IS SEQUENTIAL
004800       FILE STATUS  IS REPORT-FILE-STATUS.
004900*===============================================================*
005000 DATA DIVISION.
005100*---------------------------------------------------------------*
005200 FILE SECTION.
005300*---------------------------------------------------------------*
005400 FD  RISK-FILE
005500     RECORDING MODE IS F.
005600     COPY OPDRSK.
005700*---------------------------------------------------------------*
005800 FD  ALERT-FILE
005900     RECORDING MODE IS F.
006000     COPY OPDALR.
006100*---------------------------------------------------------------*
006200 FD  REPORT-FILE
006300     RECORDING MODE IS F.
006400 01  REPORT-RECORD.
006500     05  RPT-LINE                    PIC X(130).
006550     05  FILLER                      PIC X(002).
006600*---------------------------------------------------------------*
006700 WORKING-STORAGE SECTION.
006800*---------------------------------------------------------------*
006810*    RUN-SEQUENCE COUNTER -- STAMPED ON THE OPERATOR RUN LOG,
006820*    NOT PART OF ANY RECORD LAYOUT.  STANDALONE ITEM PER SHOP
006830*    STANDARD (REQ 4471).                            T080998
006840 77  WS-SCAN-SEQ-NO              PIC 9(05) COMP VALUE ZERO.
006900 01  WS-SWITCHES-MISC-FIELDS.
007000     05  RISK-FILE-STATUS            PIC X(02).
007100         88  RISK-FILE-OK                       VALUE '00'.
007200         88  RISK-EOF                            VALUE '10'.
007300     05  ALERT-FILE-STATUS           PIC X(02).
007400         88  ALERT-FILE-OK                       VALUE '00'.
007500     05  REPORT-FILE-STATUS          PIC X(02).
007600         88  REPORT-FILE-OK                      VALUE '00'.
007700     05  OPD-TEST-RUN-SW             PIC X(01) VALUE 'N'.
007800         88  OPD-TEST-RUN                        VALUE 'Y'.
007900     05  FILLER                      PIC X(05).
008000*---------------------------------------------------------------*
008100 01  WS-CONTROL-TOTALS.
008200     05  WS-MEMBERS-READ             PIC 9(05) COMP.
008300     05  WS-ALERTS-WRITTEN           PIC 9(05) COMP.
008400     05  FILLER                      PIC X(04).
008500*---------------------------------------------------------------*
008600 01  WS-SCAN-WORK.
008700     05  WS-HOUR-STAR-CODE           PIC 9(02) COMP.
008800     05  FILLER                      PIC X(04).
008900*---------------------------------------------------------------*
009000*    KNOWLEDGE BASE AND SHARED NATAL-CHART WORK AREA -- SAME
009100*    COPYBOOKS AS OPDCALC SO BOTH PROGRAMS BUILD THE HOUR
009200*    PILLAR IDENTICALLY
009300*---------------------------------------------------------------*
009400     COPY OPCONST.
009500     COPY OPDCHRT.
009600*---------------------------------------------------------------*
009700*    132-COLUMN REPORT PRINT LINES -- THIS PROGRAM'S TOTALS ARE
009800*    APPENDED TO THE REPORT FILE OPDCALC ALREADY CLOSED
009900*---------------------------------------------------------------*
010000 01  WS-REPORT-CONTROL.
010100     05  WS-LINE-COUNT               PIC 9(03) COMP.
010200     05  WS-LINES-ON-PAGE            PIC 9(03) COMP VALUE 55.
010300     05  WS-PAGE-COUNT               PIC 9(03) COMP VALUE 1.
010400     05  WS-LINE-SPACING             PIC 9(01) COMP VALUE 1.
010500     05  FILLER                      PIC X(03).
010600*---------------------------------------------------------------*
010700 01  RPT-TITLE-LINE.
010800     05  FILLER                      PIC X(01) VALUE SPACE.
010900     05  FILLER  PIC X(30) VALUE 'ONE-PALM DESTINY CHART RUN -- '.
011000     05  FILLER  PIC X(24) VALUE 'FAMILY RISK SCAN REPORT'.
011100     05  FILLER                      PIC X(68) VALUE SPACE.
011200     05  FILLER  PIC X(05) VALUE 'PAGE:'.
011300     05  RPT-PAGE-NUM                PIC ZZZ9.
011400*---------------------------------------------------------------*
011500 01  RPT-HEADING-LINE.
011600     05  FILLER PIC X(08) VALUE 'CLIENT'.
011700     05  FILLER PIC X(06) VALUE SPACE.
011800     05  FILLER PIC X(16) VALUE 'NAME'.
011900     05  FILLER PIC X(04) VALUE SPACE.
012000     05  FILLER PIC X(08) VALUE 'RELATION'.
012100     05  FILLER PIC X(04) VALUE SPACE.
012200     05  FILLER PIC X(10) VALUE 'RISK STAR'.
012300     05  FILLER PIC X(76) VALUE SPACE.
012400*---------------------------------------------------------------*
012500 01  RPT-DETAIL-LINE.
012600     05  RPT-DTL-CLIENT-ID           PIC X(08).
012700     05  FILLER                      PIC X(06) VALUE SPACE.
012800     05  RPT-DTL-NAME                PIC X(16).
012900     05  FILLER                      PIC X(04) VALUE SPACE.
013000     05  RPT-DTL-RELATION            PIC X(08).
013100     05  FILLER                      PIC X(04) VALUE SPACE.
013200     05  RPT-DTL-STAR                PIC X(10).
013300     05  FILLER                      PIC X(76) VALUE SPACE.
013400*---------------------------------------------------------------*
013500 01  RPT-TOTAL-LINE.
013600     05  FILLER                      PIC X(01) VALUE SPACE.
013700     05  RPT-TOT-LABEL               PIC X(30).
013800     05  RPT-TOT-VALUE                PIC ZZZ,ZZ9.
013900     05  FILLER                      PIC X(94) VALUE SPACE.
014000*===============================================================*
014100 PROCEDURE DIVISION.
014200*---------------------------------------------------------------*
014300 0000-MAIN-PARAGRAPH.
014400*---------------------------------------------------------------*
014500     PERFORM 1000-OPEN-FILES.
014600     PERFORM 2100-PROCESS-ONE-MEMBER THRU 2100-EXIT
014700         UNTIL RISK-EOF.
014800     PERFORM 3000-CLOSE-RISK-FILES.
014900     PERFORM 4000-PRINT-SCAN-TOTALS.
014950     DISPLAY 'OPDRISK SCAN SEQUENCE COUNT: ', WS-SCAN-SEQ-NO.
015000     GOBACK.
015100*---------------------------------------------------------------*
015200 1000-OPEN-FILES.
015300*---------------------------------------------------------------*
015400     OPEN INPUT  RISK-FILE.
015500     OPEN OUTPUT ALERT-FILE.
015600     OPEN EXTEND REPORT-FILE.
015700     IF NOT RISK-FILE-OK
015800         DISPLAY 'OPDRISK: RISK FILE OPEN STATUS: ',
015900             RISK-FILE-STATUS.
016000     MOVE ZERO TO WS-MEMBERS-READ
016100                  WS-ALERTS-WRITTEN.
016200     PERFORM 1100-PRINT-REPORT-HEADINGS.
016300     PERFORM 2050-READ-RISK-REC.
016400*---------------------------------------------------------------*
016500 1100-PRINT-REPORT-HEADINGS.
016600*---------------------------------------------------------------*
016700     MOVE WS-PAGE-COUNT               TO RPT-PAGE-NUM.
016800     MOVE RPT-TITLE-LINE               TO REPORT-RECORD.
016900     WRITE REPORT-RECORD
017000         AFTER ADVANCING TOP-OF-FORM.
017100     MOVE RPT-HEADING-LINE             TO REPORT-RECORD.
017200     WRITE REPORT-RECORD
017300         AFTER ADVANCING 2 LINES.
017400     ADD 1                             TO WS-PAGE-COUNT.
017500     MOVE 4                            TO WS-LINE-COUNT.
017600*---------------------------------------------------------------*
017700 2050-READ-RISK-REC.
017800*---------------------------------------------------------------*
017900     READ RISK-FILE
018000         AT END
018100             SET RISK-EOF TO TRUE
018200     END-READ.
018300     IF NOT RISK-EOF
018400         ADD 1 TO WS-MEMBERS-READ
018450         ADD 1 TO WS-SCAN-SEQ-NO.
018500*---------------------------------------------------------------*
018600 2100-PROCESS-ONE-MEMBER.
018700*---------------------------------------------------------------*
018800*    DEFAULTS PER THE CHART BOOK WHEN THE FAMILY RECORD CARRIES
018900*    NO GENDER OR NO BIRTH HOUR -- GENDER DEFAULTS MALE, HOUR
019000*    DEFAULTS TO THE ZI BRANCH (01)
019100*---------------------------------------------------------------*
019200     IF RK-GENDER NOT = 1 AND RK-GENDER NOT = 2
019300         MOVE 1 TO RK-GENDER.
019400     IF RK-B-HOUR-ZHI < 1 OR RK-B-HOUR-ZHI > 12
019500         MOVE 1 TO RK-B-HOUR-ZHI.
019600     MOVE 1                    TO OPD-DIRECTION.
019700     IF RK-GENDER = 2
019800         MOVE -1 TO OPD-DIRECTION.
019900     COMPUTE OPD-YEAR-POS = RK-B-YEAR-ZHI - 1.
020000     MOVE OPD-YEAR-POS        TO OPD-STEP-START.
020100     COMPUTE OPD-STEP-N       = RK-B-MONTH - 1.
020200     MOVE OPD-DIRECTION       TO OPD-STEP-DIR.
020300     PERFORM 2210-WHEEL-STEP.
020400     MOVE OPD-STEP-RESULT     TO OPD-MONTH-POS.
020500     MOVE OPD-MONTH-POS       TO OPD-STEP-START.
020600     COMPUTE OPD-STEP-N       = RK-B-DAY - 1.
020700     PERFORM 2210-WHEEL-STEP.
020800     MOVE OPD-STEP-RESULT     TO OPD-DAY-POS.
020900     MOVE OPD-DAY-POS         TO OPD-STEP-START.
021000     COMPUTE OPD-STEP-N       = RK-B-HOUR-ZHI - 1.
021100     PERFORM 2210-WHEEL-STEP.
021200     MOVE OPD-STEP-RESULT     TO OPD-HOUR-POS.
021300     COMPUTE WS-HOUR-STAR-CODE = OPD-HOUR-POS + 1.
021400     PERFORM 2300-CHECK-BAD-STAR.
021500 2100-EXIT.
021600     PERFORM 2050-READ-RISK-REC.
021700*---------------------------------------------------------------*
021800 2210-WHEEL-STEP.
021900*---------------------------------------------------------------*
022000     COMPUTE OPD-STEP-RAW = OPD-STEP-START
022100         + (OPD-STEP-N * OPD-STEP-DIR) + 1200.
022200     DIVIDE OPD-STEP-RAW BY 12
022300         GIVING OPD-STEP-QUOT
022400         REMAINDER OPD-STEP-RESULT.
022500*---------------------------------------------------------------*
022600*    BAD-STAR CHECK -- THE HOUR PILLAR'S STAR CODE IS LOOKED UP
022700*    AGAINST OPD-BAD-STAR-TABLE (TIANE/TIANPO/TIANREN).  A HIT
022800*    RAISES ONE ALERT-REC AND ONE DETAIL LINE.
022900*---------------------------------------------------------------*
023000 2300-CHECK-BAD-STAR.
023100*---------------------------------------------------------------*
023200     SET OPD-BAD-STAR-IX TO 1.
023300     SEARCH OPD-BAD-STAR-ENTRY
023400         AT END
023500             NEXT SENTENCE
023600         WHEN OPD-BAD-STAR-ENTRY(OPD-BAD-STAR-IX)
023700                 = WS-HOUR-STAR-CODE
023800             PERFORM 2310-WRITE-ALERT-REC
023900     END-SEARCH.
024000*---------------------------------------------------------------*
024100 2310-WRITE-ALERT-REC.
024200*---------------------------------------------------------------*
024250     MOVE SPACES                         TO ALERT-REC.
024300     MOVE RK-CLIENT-ID                   TO AL-CLIENT-ID.
024400     MOVE RK-NAME                        TO AL-NAME.
024500     MOVE RK-RELATION                    TO AL-RELATION.
024600     MOVE OPD-STAR-NAME(WS-HOUR-STAR-CODE) TO AL-RISK-STAR.
024700     MOVE SPACE                          TO AL-MESSAGE.
024800     STRING 'MING DAI ' DELIMITED BY SIZE
024900            OPD-STAR-NAME(WS-HOUR-STAR-CODE) DELIMITED BY SIZE
025000         INTO AL-MESSAGE.
025200     WRITE ALERT-REC.
025300     ADD 1 TO WS-ALERTS-WRITTEN.
025400     MOVE RK-CLIENT-ID                   TO RPT-DTL-CLIENT-ID.
025500     MOVE RK-NAME                        TO RPT-DTL-NAME.
025600     MOVE RK-RELATION                    TO RPT-DTL-RELATION.
025700     MOVE OPD-STAR-NAME(WS-HOUR-STAR-CODE) TO RPT-DTL-STAR.
025800     MOVE RPT-DETAIL-LINE                 TO REPORT-RECORD.
025900     PERFORM 9000-PRINT-REPORT-LINE.
026000*---------------------------------------------------------------*
026100 3000-CLOSE-RISK-FILES.
026200*---------------------------------------------------------------*
026300     CLOSE RISK-FILE
026400           ALERT-FILE.
026500*---------------------------------------------------------------*
026600 4000-PRINT-SCAN-TOTALS.
026700*---------------------------------------------------------------*
026800     MOVE SPACE                               TO REPORT-RECORD.
026900     PERFORM 9000-PRINT-REPORT-LINE.
027000     MOVE 'FAMILY MEMBERS SCANNED'             TO RPT-TOT-LABEL.
027100     MOVE WS-MEMBERS-READ                      TO RPT-TOT-VALUE.
027200     MOVE RPT-TOTAL-LINE                       TO REPORT-RECORD.
027300     PERFORM 9000-PRINT-REPORT-LINE.
027400     MOVE 'RISK ALERTS WRITTEN'                TO RPT-TOT-LABEL.
027500     MOVE WS-ALERTS-WRITTEN                    TO RPT-TOT-VALUE.
027600     MOVE RPT-TOTAL-LINE                       TO REPORT-RECORD.
027700     PERFORM 9000-PRINT-REPORT-LINE.
027800     CLOSE REPORT-FILE.
027900*---------------------------------------------------------------*
028000 9000-PRINT-REPORT-LINE.
028100*---------------------------------------------------------------*
028200     IF WS-LINE-COUNT > WS-LINES-ON-PAGE
028300         PERFORM 1100-PRINT-REPORT-HEADINGS.
028400     WRITE REPORT-RECORD
028500         AFTER ADVANCING WS-LINE-SPACING LINES.
028600     ADD WS-LINE-SPACING        TO WS-LINE-COUNT.
028700     MOVE 1                     TO WS-LINE-SPACING.

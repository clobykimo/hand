000100*---------------------------------------------------------------*
000200* COPYBOOK:  OPDREQ
000300* CONTAINS:  REQUEST-REC -- ONE CLIENT CHART REQUEST, 80 BYTES,
000400*            FIXED LENGTH, ARRIVAL ORDER (NO KEYED ACCESS).
000500*---------------------------------------------------------------*
000600* MAINTENENCE LOG
000700* DATE      AUTHOR        MAINTENANCE REQUIREMENT
000800* --------- ------------  ---------------------------------------
000900* 04/02/91 R MASTERSON     CREATED FOR THE NIGHTLY CHART RUN      R040291 
001000* 06/30/95 R MASTERSON     ADDED RQ-T-DAYS-IN-M FOR THE DAY-      R063095 
001100*                          SCOPE TREND AXIS
001200*---------------------------------------------------------------*
001300 01  REQUEST-REC.
001400     05  RQ-CLIENT-ID                PIC X(08).
001500     05  RQ-GENDER                   PIC 9(01).
001600     05  RQ-B-YEAR                   PIC 9(04).
001700     05  RQ-B-YEAR-ZHI               PIC 9(02).
001800     05  RQ-B-MONTH                  PIC 9(02).
001900     05  RQ-B-DAY                    PIC 9(02).
002000     05  RQ-B-HOUR-ZHI               PIC 9(02).
002100     05  RQ-SCOPE                    PIC X(01).
002200     05  RQ-T-YEAR                   PIC 9(04).
002300     05  RQ-T-MONTH                  PIC 9(02).
002400     05  RQ-T-DAY                    PIC 9(02).
002500     05  RQ-T-HOUR-ZHI               PIC 9(02).
002600     05  RQ-T-DAYS-IN-M              PIC 9(02).
002700     05  FILLER                      PIC X(46).

000100*---------------------------------------------------------------*
000200* COPYBOOK:  OPCONST
000300* CONTAINS:  ONE-PALM DESTINY KNOWLEDGE BASE -- BRANCH/STAR/
000400*            ELEMENT TABLES, ASPECT NAME TABLE, GRADE AND
000500*            RENHE MODIFIER TABLES, BAD-STAR TABLE, AND THE
000600*            FIVE-ELEMENT PRODUCE/CONTROL CYCLE TABLES.
000700*            CODED AS VALUE CLAUSES SO NO LOAD MODULE OR
000800*            PARAMETER FILE IS NEEDED TO PRIME THESE TABLES.
000900*---------------------------------------------------------------*
001000* MAINTENENCE LOG
001100* DATE      AUTHOR        MAINTENANCE REQUIREMENT
001200* --------- ------------  ---------------------------------------
001300* 04/02/91 R MASTERSON     CREATED -- 12-STAR TABLE PER THE       R040291 
001400*                          CONSULTING ROOM'S CHART BOOK
001500* 11/14/93 R MASTERSON     ADDED RENHE MODIFIER TABLE             R111493 
001600* 08/09/98 T OYELARAN      ADDED PRODUCE/CONTROL CYCLE TABLES     T080998 
001700*                          FOR THE NEW ASPECT SCORER (REQ 4471)
001800* 02/22/00 T OYELARAN      Y2K -- NO DATE FIELDS IN THIS BOOK,    T022200 
001900*                          REVIEWED AND SIGNED OFF
002000*---------------------------------------------------------------*
002100 01  OPD-STAR-TABLE.
002200     05  OPD-STAR-ENTRY OCCURS 12 TIMES
002300             INDEXED BY OPD-STAR-IX.
002400         10  OPD-STAR-BR-CODE        PIC 9(02).
002500         10  OPD-STAR-NAME           PIC X(10).
002600         10  OPD-STAR-ELEMENT        PIC 9(01).
002700         10  FILLER                  PIC X(07).
002800*---------------------------------------------------------------*
002900*    BRANCH  01=ZI    02=CHOU  03=YIN   04=MAO   05=CHEN 06=SI
003000*            07=WU    08=WEI   09=SHEN  10=YOU   11=XU   12=HAI
003100*    ELEMENT  1=WATER 2=WOOD   3=FIRE   4=EARTH  5=METAL
003200*---------------------------------------------------------------*
003300 01  OPD-STAR-TABLE-VALUES REDEFINES OPD-STAR-TABLE.
003400     05  FILLER.
003500         10  FILLER PIC X(02) VALUE '01'.
003600         10  FILLER PIC X(10) VALUE 'TIANGUI'.
003700         10  FILLER PIC X(01) VALUE '1'.
003800         10  FILLER PIC X(07) VALUE SPACE.
003900     05  FILLER.
004000         10  FILLER PIC X(02) VALUE '02'.
004100         10  FILLER PIC X(10) VALUE 'TIANE'.
004200         10  FILLER PIC X(01) VALUE '4'.
004300         10  FILLER PIC X(07) VALUE SPACE.
004400     05  FILLER.
004500         10  FILLER PIC X(02) VALUE '03'.
004600         10  FILLER PIC X(10) VALUE 'TIANQUAN'.
004700         10  FILLER PIC X(01) VALUE '2'.
004800         10  FILLER PIC X(07) VALUE SPACE.
004900     05  FILLER.
005000         10  FILLER PIC X(02) VALUE '04'.
005100         10  FILLER PIC X(10) VALUE 'TIANPO'.
005200         10  FILLER PIC X(01) VALUE '2'.
005300         10  FILLER PIC X(07) VALUE SPACE.
005400     05  FILLER.
005500         10  FILLER PIC X(02) VALUE '05'.
005600         10  FILLER PIC X(10) VALUE 'TIANJIAN'.
005700         10  FILLER PIC X(01) VALUE '4'.
005800         10  FILLER PIC X(07) VALUE SPACE.
005900     05  FILLER.
006000         10  FILLER PIC X(02) VALUE '06'.
006100         10  FILLER PIC X(10) VALUE 'TIANWEN'.
006200         10  FILLER PIC X(01) VALUE '3'.
006300         10  FILLER PIC X(07) VALUE SPACE.
006400     05  FILLER.
006500         10  FILLER PIC X(02) VALUE '07'.
006600         10  FILLER PIC X(10) VALUE 'TIANFU'.
006700         10  FILLER PIC X(01) VALUE '3'.
006800         10  FILLER PIC X(07) VALUE SPACE.
006900     05  FILLER.
007000         10  FILLER PIC X(02) VALUE '08'.
007100         10  FILLER PIC X(10) VALUE 'TIANYI'.
007200         10  FILLER PIC X(01) VALUE '4'.
007300         10  FILLER PIC X(07) VALUE SPACE.
007400     05  FILLER.
007500         10  FILLER PIC X(02) VALUE '09'.
007600         10  FILLER PIC X(10) VALUE 'TIANGU'.
007700         10  FILLER PIC X(01) VALUE '5'.
007800         10  FILLER PIC X(07) VALUE SPACE.
007900     05  FILLER.
008000         10  FILLER PIC X(02) VALUE '10'.
008100         10  FILLER PIC X(10) VALUE 'TIANREN'.
008200         10  FILLER PIC X(01) VALUE '5'.
008300         10  FILLER PIC X(07) VALUE SPACE.
008400     05  FILLER.
008500         10  FILLER PIC X(02) VALUE '11'.
008600         10  FILLER PIC X(10) VALUE 'TIANYIN'.
008700         10  FILLER PIC X(01) VALUE '4'.
008800         10  FILLER PIC X(07) VALUE SPACE.
008900     05  FILLER.
009000         10  FILLER PIC X(02) VALUE '12'.
009100         10  FILLER PIC X(10) VALUE 'TIANSHOU'.
009200         10  FILLER PIC X(01) VALUE '1'.
009300         10  FILLER PIC X(07) VALUE SPACE.
009400*---------------------------------------------------------------*
009500*    ASPECT NAME TABLE -- FIXED ORDER, SEQ 1-12 (RS-ASPECT-SEQ /
009600*    TR-ASPECT-SEQ POINT INTO THIS TABLE)
009700*---------------------------------------------------------------*
009800 01  OPD-ASPECT-TABLE.
009900     05  OPD-ASPECT-ENTRY OCCURS 12 TIMES
010000             INDEXED BY OPD-ASPECT-IX.
010100         10  OPD-ASPECT-NAME         PIC X(12).
010150     05  FILLER                      PIC X(01).
010200 01  OPD-ASPECT-TABLE-VALUES REDEFINES OPD-ASPECT-TABLE.
010300     05  FILLER PIC X(12) VALUE 'OVERALL-FATE'.
010400     05  FILLER PIC X(12) VALUE 'IMAGE'.
010500     05  FILLER PIC X(12) VALUE 'HAPPINESS'.
010600     05  FILLER PIC X(12) VALUE 'CAREER'.
010700     05  FILLER PIC X(12) VALUE 'CHANGE'.
010800     05  FILLER PIC X(12) VALUE 'HEALTH'.
010900     05  FILLER PIC X(12) VALUE 'LOVE'.
011000     05  FILLER PIC X(12) VALUE 'LEADERSHIP'.
011100     05  FILLER PIC X(12) VALUE 'AIDES'.
011200     05  FILLER PIC X(12) VALUE 'FOUNDATION'.
011300     05  FILLER PIC X(12) VALUE 'FRIENDS'.
011400     05  FILLER PIC X(12) VALUE 'WEALTH'.
011450     05  FILLER PIC X(01) VALUE SPACE.
011500*---------------------------------------------------------------*
011600*    STAR GRADE MODIFIER TABLE (TREND ADJUSTMENT) -- INDEXED BY
011700*    STAR/BRANCH CODE 01-12, SAME INDEX AS OPD-STAR-TABLE
011800*---------------------------------------------------------------*
011900 01  OPD-GRADE-TABLE.
012000     05  OPD-GRADE-ENTRY OCCURS 12 TIMES
012100             INDEXED BY OPD-GRADE-IX
012200             PIC S9(03).
012250     05  FILLER                      PIC X(01).
012300 01  OPD-GRADE-TABLE-VALUES REDEFINES OPD-GRADE-TABLE.
012400     05  FILLER PIC S9(03) VALUE +30.
012500     05  FILLER PIC S9(03) VALUE -20.
012600     05  FILLER PIC S9(03) VALUE +10.
012700     05  FILLER PIC S9(03) VALUE -20.
012800     05  FILLER PIC S9(03) VALUE +10.
012900     05  FILLER PIC S9(03) VALUE +30.
013000     05  FILLER PIC S9(03) VALUE +30.
013100     05  FILLER PIC S9(03) VALUE +10.
013200     05  FILLER PIC S9(03) VALUE -20.
013300     05  FILLER PIC S9(03) VALUE -20.
013400     05  FILLER PIC S9(03) VALUE +10.
013500     05  FILLER PIC S9(03) VALUE +30.
013550     05  FILLER PIC X(01) VALUE SPACE.
013600*---------------------------------------------------------------*
013700*    RENHE (HUMAN-HARMONY) MODIFIER TABLE -- SAME INDEXING
013800*---------------------------------------------------------------*
013900 01  OPD-RENHE-TABLE.
014000     05  OPD-RENHE-ENTRY OCCURS 12 TIMES
014100             INDEXED BY OPD-RENHE-IX
014200             PIC S9(03).
014250     05  FILLER                      PIC X(01).
014300 01  OPD-RENHE-TABLE-VALUES REDEFINES OPD-RENHE-TABLE.
014400     05  FILLER PIC S9(03) VALUE +10.
014500     05  FILLER PIC S9(03) VALUE -10.
014600     05  FILLER PIC S9(03) VALUE +05.
014700     05  FILLER PIC S9(03) VALUE -10.
014800     05  FILLER PIC S9(03) VALUE +05.
014900     05  FILLER PIC S9(03) VALUE +10.
015000     05  FILLER PIC S9(03) VALUE +10.
015100     05  FILLER PIC S9(03) VALUE +05.
015200     05  FILLER PIC S9(03) VALUE -10.
015300     05  FILLER PIC S9(03) VALUE -10.
015400     05  FILLER PIC S9(03) VALUE +05.
015500     05  FILLER PIC S9(03) VALUE +10.
015550     05  FILLER PIC X(01) VALUE SPACE.
015600*---------------------------------------------------------------*
015700*    BAD-STAR TABLE -- RISK SCAN FLAGS THE HOUR PILLAR AGAINST
015800*    THIS LIST (TIANE/TIANPO/TIANREN PER THE CHART BOOK)
015900*---------------------------------------------------------------*
016000 01  OPD-BAD-STAR-TABLE.
016100     05  OPD-BAD-STAR-ENTRY OCCURS 3 TIMES
016200             INDEXED BY OPD-BAD-STAR-IX
016300             PIC 9(02).
016350     05  FILLER                      PIC X(01).
016400 01  OPD-BAD-STAR-VALUES REDEFINES OPD-BAD-STAR-TABLE.
016500     05  FILLER PIC 9(02) VALUE 02.
016600     05  FILLER PIC 9(02) VALUE 04.
016700     05  FILLER PIC 9(02) VALUE 10.
016750     05  FILLER PIC X(01) VALUE SPACE.
016800*---------------------------------------------------------------*
016900*    FIVE-ELEMENT PRODUCE-CYCLE AND CONTROL-CYCLE "NEXT"
017000*    TABLES, INDEXED BY ELEMENT CODE 1-5 (WATER WOOD FIRE EARTH
017100*    METAL).  PRODUCE-NEXT(E) IS THE ELEMENT E PRODUCES;
017200*    CONTROL-NEXT(E) IS THE ELEMENT E CONTROLS.
017300*---------------------------------------------------------------*
017400 01  OPD-PRODUCE-NEXT-TABLE.
017500     05  OPD-PRODUCE-NEXT-ENTRY OCCURS 5 TIMES
017600             INDEXED BY OPD-PRODUCE-IX
017700             PIC 9(01).
017750     05  FILLER                      PIC X(01).
017800 01  OPD-PRODUCE-NEXT-VALUES REDEFINES OPD-PRODUCE-NEXT-TABLE.
017900     05  FILLER PIC 9(01) VALUE 2.
018000     05  FILLER PIC 9(01) VALUE 3.
018100     05  FILLER PIC 9(01) VALUE 4.
018200     05  FILLER PIC 9(01) VALUE 5.
018300     05  FILLER PIC 9(01) VALUE 1.
018350     05  FILLER PIC X(01) VALUE SPACE.
018400 01  OPD-CONTROL-NEXT-TABLE.
018500     05  OPD-CONTROL-NEXT-ENTRY OCCURS 5 TIMES
018600             INDEXED BY OPD-CONTROL-IX
018700             PIC 9(01).
018750     05  FILLER                      PIC X(01).
018800 01  OPD-CONTROL-NEXT-VALUES REDEFINES OPD-CONTROL-NEXT-TABLE.
018900     05  FILLER PIC 9(01) VALUE 3.
019000     05  FILLER PIC 9(01) VALUE 4.
019100     05  FILLER PIC 9(01) VALUE 5.
019200     05  FILLER PIC 9(01) VALUE 1.
019300     05  FILLER PIC 9(01) VALUE 2.
019350     05  FILLER PIC X(01) VALUE SPACE.

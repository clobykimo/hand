000100*===============================================================*
000200* PROGRAM NAME:    OPDCALC
000300* ORIGINAL AUTHOR: R MASTERSON
000400*
000500* MAINTENENCE LOG
000600* DATE      AUTHOR        MAINTENANCE REQUIREMENT
000700* --------- ------------  ---------------------------------------
000800* 04/02/91 R MASTERSON     CREATED FOR THE NIGHTLY ONE-PALM       R040291 
000900*                          DESTINY CHART RUN (STEP 1 OF 2)
001000* 11/14/93 R MASTERSON     ADDED TREND SERIES FILE AND THE        R111493 
001100*                          PER-CLIENT PILLAR ECHO ON THE REPORT
001200* 08/09/98 T OYELARAN      REWORKED ASPECT SCORER TO SHARE THE    T080998 
001300*                          ELEMENT-RELATION TABLE WITH THE TREND
001400*                          CALCULATOR (REQ 4471)
001500* 02/22/00 T OYELARAN      Y2K -- RQ-B-YEAR/RQ-T-YEAR ALREADY     T022200 
001600*                          CARRY A FULL FOUR-DIGIT YEAR, NO
001700*                          WINDOWING NEEDED, REVIEWED AND SIGNED
001800*                          OFF
001900* 05/17/05 T OYELARAN      RESTRUCTURE, REMOVAL OF FALL THRU      T051705 
002000* 03/01/14 D QUINTERO      ADDED TARGET-HOUR DEFAULT WHEN SCOPE   D030114 
002100*                          IS NOT H (TICKET OPD-118)
002200*===============================================================*
002300 IDENTIFICATION DIVISION.
002400 PROGRAM-ID.  OPDCALC.
002500 AUTHOR. R MASTERSON.
002600 INSTALLATION. GOLDEN GATE DESTINY CONSULTING.
002700 DATE-WRITTEN. 04/02/91.
002800 DATE-COMPILED.
002900 SECURITY. NON-CONFIDENTIAL.
003000*===============================================================*
003100 ENVIRONMENT DIVISION.
003200*---------------------------------------------------------------*
003300 CONFIGURATION SECTION.
003400*---------------------------------------------------------------*
003500 SOURCE-COMPUTER. IBM-3081.
003600 OBJECT-COMPUTER. IBM-3081.
003700 SPECIAL-NAMES.
003800     C01 IS TOP-OF-FORM
003900     UPSI-0 ON OPD-TEST-RUN-SW.
004000*---------------------------------------------------------------*
004100 INPUT-OUTPUT SECTION.
004200*---------------------------------------------------------------*
004300 FILE-CONTROL.
004400     SELECT REQUEST-FILE ASSIGN TO OPDREQ
004500       ORGANIZATION IS SEQUENTIAL
004600       FILE STATUS  IS REQUEST-FILE-STATUS.
004700*
004800     SELECT RESULT-FILE ASSIGN TO OPDRES
004900       ORGANIZATION IS SEQUENTIAL
005000       FILE STATUS  IS RESULT-FILE-STATUS.
005100*
005200     SELECT TREND-FILE ASSIGN TO OPDTRD
005300       ORGANIZATION IS SEQUENTIAL
005400       FILE STATUS  IS TREND-FILE-STATUS.
005500*
005600     SELECT REPORT-FILE ASSIGN TO OPDRPT
005700       ORGANIZATION IS SEQUENTIAL
005800       FILE STATUS  IS REPORT-FILE-STATUS.
005900*===============================================================*
006000 DATA DIVISION.
006100*---------------------------------------------------------------*
006200 FILE SECTION.
006300*---------------------------------------------------------------*
006400 FD  REQUEST-FILE
006500     RECORDING MODE IS F.
006600     COPY OPDREQ.
006700*---------------------------------------------------------------*
006800 FD  RESULT-FILE
006900     RECORDING MODE IS F.
007000     COPY OPDRES.
007100*---------------------------------------------------------------*
007200 FD  TREND-FILE
007300     RECORDING MODE IS F.
007400     COPY OPDTRD.
007500*---------------------------------------------------------------*
007600 FD  REPORT-FILE
007700     RECORDING MODE IS F.
007800 01  REPORT-RECORD.
007900     05  RPT-LINE                    PIC X(130).
007950     05  FILLER                      PIC X(002).
008000*---------------------------------------------------------------*
008100 WORKING-STORAGE SECTION.
008200*---------------------------------------------------------------*
008210*    RUN-SEQUENCE COUNTER -- STAMPED ON THE OPERATOR RUN LOG,
008220*    NOT PART OF ANY RECORD LAYOUT.  STANDALONE ITEM PER SHOP
008230*    STANDARD (REQ 4471).                            T080998
008240 77  WS-BATCH-SEQ-NO             PIC 9(05) COMP VALUE ZERO.
008300 01  WS-SWITCHES-MISC-FIELDS.
008400     05  REQUEST-FILE-STATUS         PIC X(02).
008500         88  REQUEST-FILE-OK                   VALUE '00'.
008600         88  REQUEST-EOF                        VALUE '10'.
008700     05  RESULT-FILE-STATUS          PIC X(02).
008800         88  RESULT-FILE-OK                     VALUE '00'.
008900     05  TREND-FILE-STATUS           PIC X(02).
009000         88  TREND-FILE-OK                      VALUE '00'.
009100     05  REPORT-FILE-STATUS          PIC X(02).
009200         88  REPORT-FILE-OK                     VALUE '00'.
009300     05  OPD-TEST-RUN-SW             PIC X(01) VALUE 'N'.
009400         88  OPD-TEST-RUN                       VALUE 'Y'.
009500     05  WS-VALID-SW                 PIC X(01) VALUE 'Y'.
009600         88  WS-REQUEST-VALID                   VALUE 'Y'.
009700         88  WS-REQUEST-INVALID                 VALUE 'N'.
009800     05  WS-ERROR-REASON             PIC X(30).
009900     05  FILLER                      PIC X(05).
010000*---------------------------------------------------------------*
010100 01  WS-CONTROL-TOTALS.
010200     05  WS-REQUESTS-READ            PIC 9(05) COMP.
010300     05  WS-REQUESTS-PROCESSED       PIC 9(05) COMP.
010400     05  WS-REQUESTS-REJECTED        PIC 9(05) COMP.
010500     05  WS-RESULT-RECS-WRITTEN      PIC 9(07) COMP.
010600     05  WS-TREND-RECS-WRITTEN       PIC 9(07) COMP.
010700     05  WS-ASPECT-ALERTS-RAISED     PIC 9(05) COMP.
010800     05  FILLER                      PIC X(04).
010900*---------------------------------------------------------------*
011000 01  WS-CHART-WORK.
011100     05  WS-AGE                      PIC 9(03) COMP.
011200     05  WS-SCOPE-IX                 PIC 9(01) COMP.
011300     05  WS-ASPECT-SEQ               PIC 9(02) COMP.
011400     05  WS-ASPECT-GUEST-POS         PIC 9(02) COMP.
011500     05  WS-ASPECT-STAR-CODE         PIC 9(02) COMP.
011600     05  WS-HOST-POS                 PIC 9(02) COMP.
011700     05  WS-HOST-STAR-CODE           PIC 9(02) COMP.
011800     05  WS-HOST-ELEMENT             PIC 9(01) COMP.
011900     05  WS-GUEST-ELEMENT            PIC 9(01) COMP.
012000     05  WS-REL-TYPE                 PIC X(10).
012100     05  WS-REL-SCORE                PIC 9(03) COMP.
012200     05  WS-ALERT-FLAG               PIC X(01).
012300     05  FILLER                      PIC X(04).
012400*---------------------------------------------------------------*
012500 01  WS-TREND-WORK.
012600     05  WS-TREND-BASE-POS           PIC 9(02) COMP.
012700     05  WS-TREND-COUNT              PIC 9(03) COMP.
012800     05  WS-TREND-START-OFFSET       PIC S9(03) COMP.
012900     05  WS-TARGET-POINT-SEQ         PIC 9(03) COMP.
013000     05  WS-POINT-SEQ                PIC 9(03) COMP.
013100     05  WS-POINT-OFFSET             PIC S9(03) COMP.
013200     05  WS-POINT-POS                PIC 9(02) COMP.
013300     05  WS-TIME-STAR-CODE           PIC 9(02) COMP.
013400     05  WS-TIME-STAR-ELEMENT        PIC 9(01) COMP.
013500     05  WS-POINT-RENHE              PIC S9(03) COMP.
013600     05  WS-TREND-BASE-SCORE         PIC 9(03) COMP.
013700     05  WS-TREND-ADJUST             PIC S9(03) COMP.
013800     05  WS-GRADE-MOD                PIC S9(03) COMP.
013900     05  WS-ROOT-BONUS               PIC S9(03) COMP.
014000     05  FILLER                      PIC X(04).
014100*---------------------------------------------------------------*
014200 01  WS-LABEL-AREA.
014300     05  WS-LABEL-PREFIX             PIC X(01).
014400     05  WS-LABEL-NUM                PIC 9(02).
014500     05  WS-LABEL-YEAR                PIC 9(04).
014600     05  FILLER                      PIC X(03).
014700*---------------------------------------------------------------*
014800*    KNOWLEDGE BASE (BRANCHES/STARS/ASPECTS/MODIFIERS) AND THE
014900*    SHARED NATAL-CHART / HIERARCHY WORK AREA
015000*---------------------------------------------------------------*
015100     COPY OPCONST.
015200     COPY OPDCHRT.
015300*---------------------------------------------------------------*
015400*    132-COLUMN REPORT PRINT LINES -- TITLE, HEADINGS, DETAIL,
015500*    ERROR AND TOTALS
015600*---------------------------------------------------------------*
015700 01  WS-REPORT-CONTROL.
015800     05  WS-LINE-COUNT               PIC 9(03) COMP.
015900     05  WS-LINES-ON-PAGE            PIC 9(03) COMP VALUE 55.
016000     05  WS-PAGE-COUNT               PIC 9(03) COMP VALUE 1.
016100     05  WS-LINE-SPACING             PIC 9(01) COMP VALUE 1.
016200     05  FILLER                      PIC X(03).
016300*---------------------------------------------------------------*
016400 01  RPT-TITLE-LINE.
016500     05  FILLER                      PIC X(01) VALUE SPACE.
016600     05  FILLER  PIC X(30) VALUE 'ONE-PALM DESTINY CHART RUN -- '.
016700     05  FILLER  PIC X(24) VALUE 'MAIN CALCULATION REPORT'.
016800     05  FILLER                      PIC X(68) VALUE SPACE.
016900     05  FILLER  PIC X(05) VALUE 'PAGE:'.
017000     05  RPT-PAGE-NUM                PIC ZZZ9.
017100*---------------------------------------------------------------*
017200 01  RPT-HEADING-LINE.
017300     05  FILLER PIC X(08) VALUE 'CLIENT'.
017400     05  FILLER PIC X(06) VALUE SPACE.
017500     05  FILLER PIC X(05) VALUE 'AGE'.
017600     05  FILLER PIC X(05) VALUE SPACE.
017700     05  FILLER PIC X(30) VALUE 'YR-ZHI MO-ZHI DY-ZHI HR-ZHI'.
017800     05  FILLER PIC X(78) VALUE SPACE.
017900*---------------------------------------------------------------*
018000 01  RPT-DETAIL-LINE.
018100     05  RPT-DTL-CLIENT-ID           PIC X(08).
018200     05  FILLER                      PIC X(06) VALUE SPACE.
018300     05  RPT-DTL-AGE                 PIC ZZ9.
018400     05  FILLER                      PIC X(07) VALUE SPACE.
018500     05  RPT-DTL-YEAR-ZHI            PIC Z9.
018600     05  FILLER                      PIC X(05) VALUE SPACE.
018700     05  RPT-DTL-MONTH-ZHI           PIC Z9.
018800     05  FILLER                      PIC X(05) VALUE SPACE.
018900     05  RPT-DTL-DAY-ZHI             PIC Z9.
019000     05  FILLER                      PIC X(05) VALUE SPACE.
019100     05  RPT-DTL-HOUR-ZHI            PIC Z9.
019200     05  FILLER                      PIC X(85) VALUE SPACE.
019300*---------------------------------------------------------------*
019400 01  RPT-ERROR-LINE.
019500     05  FILLER                      PIC X(01) VALUE SPACE.
019600     05  FILLER  PIC X(14) VALUE '*** REJECTED:'.
019700     05  RPT-ERR-CLIENT-ID           PIC X(08).
019800     05  FILLER                      PIC X(02) VALUE SPACE.
019900     05  RPT-ERR-REASON              PIC X(30).
020000     05  FILLER                      PIC X(77) VALUE SPACE.
020100*---------------------------------------------------------------*
020200 01  RPT-TOTAL-LINE.
020300     05  FILLER                      PIC X(01) VALUE SPACE.
020400     05  RPT-TOT-LABEL               PIC X(30).
020500     05  RPT-TOT-VALUE                PIC ZZZ,ZZ9.
020600     05  FILLER                      PIC X(94) VALUE SPACE.
020700*===============================================================*
020800 PROCEDURE DIVISION.
020900*---------------------------------------------------------------*
021000 0000-MAIN-PARAGRAPH.
021100*---------------------------------------------------------------*
021200     PERFORM 1000-OPEN-FILES.
021300     PERFORM 2100-PROCESS-ONE-REQUEST THRU 2100-EXIT
021400         UNTIL REQUEST-EOF.
021500     PERFORM 3000-CLOSE-CALC-FILES.
021600     PERFORM 4000-PRINT-SUMMARY-REPORT.
021650     DISPLAY 'OPDCALC BATCH SEQUENCE COUNT: ', WS-BATCH-SEQ-NO.
021700     GOBACK.
021800*---------------------------------------------------------------*
021900 1000-OPEN-FILES.
022000*---------------------------------------------------------------*
022100     OPEN INPUT  REQUEST-FILE.
022200     OPEN OUTPUT RESULT-FILE.
022300     OPEN OUTPUT TREND-FILE.
022400     OPEN OUTPUT REPORT-FILE.
022500     IF NOT REQUEST-FILE-OK
022600         DISPLAY 'OPDCALC: REQUEST FILE OPEN STATUS: ',
022700             REQUEST-FILE-STATUS.
022800     MOVE ZERO TO WS-REQUESTS-READ
022900                  WS-REQUESTS-PROCESSED
023000                  WS-REQUESTS-REJECTED
023100                  WS-RESULT-RECS-WRITTEN
023200                  WS-TREND-RECS-WRITTEN
023300                  WS-ASPECT-ALERTS-RAISED.
023400     PERFORM 1100-PRINT-REPORT-HEADINGS.
023500     PERFORM 2050-READ-REQUEST.
023600*---------------------------------------------------------------*
023700 1100-PRINT-REPORT-HEADINGS.
023800*---------------------------------------------------------------*
023900     MOVE WS-PAGE-COUNT               TO RPT-PAGE-NUM.
024000     MOVE RPT-TITLE-LINE               TO REPORT-RECORD.
024100     WRITE REPORT-RECORD
024200         AFTER ADVANCING TOP-OF-FORM.
024300     MOVE RPT-HEADING-LINE             TO REPORT-RECORD.
024400     WRITE REPORT-RECORD
024500         AFTER ADVANCING 2 LINES.
024600     ADD 1                             TO WS-PAGE-COUNT.
024700     MOVE 4                            TO WS-LINE-COUNT.
024800*---------------------------------------------------------------*
024900 2050-READ-REQUEST.
025000*---------------------------------------------------------------*
025100     READ REQUEST-FILE
025200         AT END
025300             SET REQUEST-EOF TO TRUE
025400     END-READ.
025500     IF NOT REQUEST-EOF
025600         ADD 1 TO WS-REQUESTS-READ
025650         ADD 1 TO WS-BATCH-SEQ-NO.
025700*---------------------------------------------------------------*
025800 2100-PROCESS-ONE-REQUEST.
025900*---------------------------------------------------------------*
026000     PERFORM 2110-VALIDATE-REQUEST.
026100     IF WS-REQUEST-INVALID
026200         PERFORM 2800-PRINT-ERROR-LINE
026300         ADD 1 TO WS-REQUESTS-REJECTED
026400         GO TO 2100-EXIT.
026500     COMPUTE WS-AGE = RQ-T-YEAR - RQ-B-YEAR + 1.
026600     PERFORM 2200-BUILD-NATAL-CHART.
026700     PERFORM 2300-CALC-HIERARCHY.
026800     PERFORM 2410-EVAL-ONE-ASPECT
026900         VARYING WS-ASPECT-SEQ FROM 1 BY 1
027000             UNTIL WS-ASPECT-SEQ > 12.
027100     PERFORM 2500-CALC-TREND-AXIS.
027200     PERFORM 2700-PRINT-DETAIL-LINE.
027300     ADD 1 TO WS-REQUESTS-PROCESSED.
027400 2100-EXIT.
027500     PERFORM 2050-READ-REQUEST.
027600*---------------------------------------------------------------*
027700 2110-VALIDATE-REQUEST.
027800*---------------------------------------------------------------*
027900     SET WS-REQUEST-VALID TO TRUE.
028000     MOVE SPACE TO WS-ERROR-REASON.
028100     IF RQ-GENDER NOT = 1 AND RQ-GENDER NOT = 2
028200         SET WS-REQUEST-INVALID TO TRUE
028300         MOVE 'BAD GENDER CODE' TO WS-ERROR-REASON
028400         GO TO 2110-EXIT.
028500     IF RQ-B-YEAR-ZHI < 1 OR RQ-B-YEAR-ZHI > 12
028600         SET WS-REQUEST-INVALID TO TRUE
028700         MOVE 'BAD YEAR BRANCH CODE' TO WS-ERROR-REASON
028800         GO TO 2110-EXIT.
028900     IF RQ-B-HOUR-ZHI < 1 OR RQ-B-HOUR-ZHI > 12
029000         SET WS-REQUEST-INVALID TO TRUE
029100         MOVE 'BAD BIRTH HOUR BRANCH CODE' TO WS-ERROR-REASON
029200         GO TO 2110-EXIT.
029300     IF RQ-T-HOUR-ZHI < 1 OR RQ-T-HOUR-ZHI > 12
029400         SET WS-REQUEST-INVALID TO TRUE
029500         MOVE 'BAD TARGET HOUR BRANCH CODE' TO WS-ERROR-REASON
029600         GO TO 2110-EXIT.
029700     IF RQ-B-MONTH < 1 OR RQ-B-MONTH > 12
029800         SET WS-REQUEST-INVALID TO TRUE
029900         MOVE 'BAD BIRTH MONTH' TO WS-ERROR-REASON
030000         GO TO 2110-EXIT.
030100     IF RQ-B-DAY < 1 OR RQ-B-DAY > 30
030200         SET WS-REQUEST-INVALID TO TRUE
030300         MOVE 'BAD BIRTH DAY' TO WS-ERROR-REASON
030400         GO TO 2110-EXIT.
030500     IF RQ-SCOPE NOT = 'Y' AND RQ-SCOPE NOT = 'M' AND
030600        RQ-SCOPE NOT = 'D' AND RQ-SCOPE NOT = 'H'
030700         SET WS-REQUEST-INVALID TO TRUE
030800         MOVE 'BAD SCOPE CODE' TO WS-ERROR-REASON.
030900 2110-EXIT.
031000     EXIT.
031100*---------------------------------------------------------------*
031200 2200-BUILD-NATAL-CHART.
031300*---------------------------------------------------------------*
031400     IF RQ-GENDER = 1
031500         MOVE +1 TO OPD-DIRECTION
031600     ELSE
031700         MOVE -1 TO OPD-DIRECTION.
031800     COMPUTE OPD-YEAR-POS = RQ-B-YEAR-ZHI - 1.
031900     MOVE OPD-YEAR-POS      TO OPD-STEP-START.
032000     COMPUTE OPD-STEP-N     = RQ-B-MONTH - 1.
032100     MOVE OPD-DIRECTION     TO OPD-STEP-DIR.
032200     PERFORM 2210-WHEEL-STEP.
032300     MOVE OPD-STEP-RESULT   TO OPD-MONTH-POS.
032400     MOVE OPD-MONTH-POS     TO OPD-STEP-START.
032500     COMPUTE OPD-STEP-N     = RQ-B-DAY - 1.
032600     PERFORM 2210-WHEEL-STEP.
032700     MOVE OPD-STEP-RESULT   TO OPD-DAY-POS.
032800     MOVE OPD-DAY-POS       TO OPD-STEP-START.
032900     COMPUTE OPD-STEP-N     = RQ-B-HOUR-ZHI - 1.
033000     PERFORM 2210-WHEEL-STEP.
033100     MOVE OPD-STEP-RESULT   TO OPD-HOUR-POS.
033200*---------------------------------------------------------------*
033300 2210-WHEEL-STEP.
033400*---------------------------------------------------------------*
033500     COMPUTE OPD-STEP-RAW = OPD-STEP-START
033600         + (OPD-STEP-N * OPD-STEP-DIR) + 1200.
033700     DIVIDE OPD-STEP-RAW BY 12
033800         GIVING OPD-STEP-QUOT
033900         REMAINDER OPD-STEP-RESULT.
034000*---------------------------------------------------------------*
034100 2300-CALC-HIERARCHY.
034200*---------------------------------------------------------------*
034300     MOVE OPD-HOUR-POS         TO OPD-STEP-START.
034400     MOVE 1                    TO OPD-STEP-N.
034500     MOVE OPD-DIRECTION        TO OPD-STEP-DIR.
034600     PERFORM 2210-WHEEL-STEP.
034700     MOVE OPD-STEP-RESULT      TO OPD-START-LUCK-POS.
034800     COMPUTE OPD-LUCK-STAGE = (WS-AGE - 1) / 7.
034900     MOVE OPD-START-LUCK-POS   TO OPD-STEP-START.
035000     MOVE OPD-LUCK-STAGE       TO OPD-STEP-N.
035100     PERFORM 2210-WHEEL-STEP.
035200     MOVE OPD-STEP-RESULT      TO OPD-BIG-LUCK-POS.
035300     MOVE ZERO                 TO OPD-STEP-START.
035400     COMPUTE OPD-STEP-N = RQ-T-YEAR - 4.
035500     MOVE +1                   TO OPD-STEP-DIR.
035600     PERFORM 2210-WHEEL-STEP.
035700     MOVE OPD-STEP-RESULT      TO OPD-TYEAR-BRANCH-POS.
035800     MOVE OPD-BIG-LUCK-POS     TO OPD-STEP-START.
035900     MOVE OPD-TYEAR-BRANCH-POS TO OPD-STEP-N.
036000     MOVE OPD-DIRECTION        TO OPD-STEP-DIR.
036100     PERFORM 2210-WHEEL-STEP.
036200     MOVE OPD-STEP-RESULT      TO OPD-FLOW-YEAR-POS.
036300     MOVE OPD-FLOW-YEAR-POS    TO OPD-STEP-START.
036400     COMPUTE OPD-STEP-N = RQ-T-MONTH - 1.
036500     PERFORM 2210-WHEEL-STEP.
036600     MOVE OPD-STEP-RESULT      TO OPD-FLOW-MONTH-POS.
036700     MOVE OPD-FLOW-MONTH-POS   TO OPD-STEP-START.
036800     COMPUTE OPD-STEP-N = RQ-T-DAY - 1.
036900     PERFORM 2210-WHEEL-STEP.
037000     MOVE OPD-STEP-RESULT      TO OPD-FLOW-DAY-POS.
037100     MOVE OPD-FLOW-DAY-POS     TO OPD-STEP-START.
037200     COMPUTE OPD-STEP-N = RQ-T-HOUR-ZHI - 1.
037300     PERFORM 2210-WHEEL-STEP.
037400     MOVE OPD-STEP-RESULT      TO OPD-FLOW-HOUR-POS.
037500     MOVE 1                    TO WS-SCOPE-IX.
037600     IF RQ-SCOPE = 'M'
037700         MOVE 2 TO WS-SCOPE-IX.
037800     IF RQ-SCOPE = 'D'
037900         MOVE 3 TO WS-SCOPE-IX.
038000     IF RQ-SCOPE = 'H'
038100         MOVE 4 TO WS-SCOPE-IX.
038200*---------------------------------------------------------------*
038300*    ASPECT EVALUATOR -- ONE PASS FOR WS-ASPECT-SEQ = 1 TO 12,
038400*    GUEST ANCHORED AT THE FLOW-YEAR POSITION REGARDLESS OF
038500*    SCOPE, HOST SELECTED BY SCOPE (ONE LEVEL UP FOR ASPECT 1)
038600*---------------------------------------------------------------*
038700 2410-EVAL-ONE-ASPECT.
038800*---------------------------------------------------------------*
038900     MOVE OPD-FLOW-YEAR-POS    TO OPD-STEP-START.
039000     COMPUTE OPD-STEP-N = WS-ASPECT-SEQ - 1.
039100     MOVE +1                   TO OPD-STEP-DIR.
039200     PERFORM 2210-WHEEL-STEP.
039300     MOVE OPD-STEP-RESULT      TO WS-ASPECT-GUEST-POS.
039400     COMPUTE WS-ASPECT-STAR-CODE = WS-ASPECT-GUEST-POS + 1.
039500     MOVE OPD-STAR-ELEMENT(WS-ASPECT-STAR-CODE)
039600                               TO WS-GUEST-ELEMENT.
039700     IF WS-ASPECT-SEQ = 1
039800         MOVE OPD-FLOW-UP-ENTRY(WS-SCOPE-IX) TO WS-HOST-POS
039900     ELSE
040000         MOVE OPD-FLOW-POS-ENTRY(WS-SCOPE-IX) TO WS-HOST-POS.
040100     COMPUTE WS-HOST-STAR-CODE = WS-HOST-POS + 1.
040200     MOVE OPD-STAR-ELEMENT(WS-HOST-STAR-CODE)
040300                               TO WS-HOST-ELEMENT.
040400     PERFORM 2600-CLASSIFY-RELATION.
040500     PERFORM 2420-WRITE-RESULT-REC.
040600*---------------------------------------------------------------*
040700 2420-WRITE-RESULT-REC.
040800*---------------------------------------------------------------*
040850     MOVE SPACES                         TO RESULT-REC.
040900     MOVE RQ-CLIENT-ID                   TO RS-CLIENT-ID.
041000     MOVE WS-AGE                         TO RS-AGE.
041100     MOVE WS-ASPECT-SEQ                  TO RS-ASPECT-SEQ.
041200     MOVE OPD-ASPECT-NAME(WS-ASPECT-SEQ) TO RS-ASPECT-NAME.
041300     MOVE OPD-STAR-NAME(WS-ASPECT-STAR-CODE)
041400                                          TO RS-STAR-NAME.
041500     MOVE WS-ASPECT-STAR-CODE            TO RS-STAR-ZHI.
041600     MOVE WS-GUEST-ELEMENT                TO RS-ELEMENT.
041700     MOVE WS-REL-TYPE                    TO RS-REL-TYPE.
041800     MOVE WS-REL-SCORE                   TO RS-REL-SCORE.
041900     MOVE WS-ALERT-FLAG                  TO RS-ALERT.
042000     COMPUTE RS-YEAR-ZHI  = OPD-YEAR-POS + 1.
042100     COMPUTE RS-MONTH-ZHI = OPD-MONTH-POS + 1.
042200     COMPUTE RS-DAY-ZHI   = OPD-DAY-POS + 1.
042300     COMPUTE RS-HOUR-ZHI  = OPD-HOUR-POS + 1.
042500     WRITE RESULT-REC.
042600     ADD 1 TO WS-RESULT-RECS-WRITTEN.
042700     IF WS-ALERT-FLAG = 'Y'
042800         ADD 1 TO WS-ASPECT-ALERTS-RAISED.
042900*---------------------------------------------------------------*
043000*    ELEMENT-RELATION SCORER -- HOST "ME" VS GUEST "TARGET",
043100*    CHECKED IN THE ORDER THE CHART BOOK LISTS THEM.  THE FIVE
043200*    CASES ARE TOTAL OVER THE PRODUCE/CONTROL CYCLES SO EXACTLY
043300*    ONE ALWAYS FIRES.
043400*---------------------------------------------------------------*
043500 2600-CLASSIFY-RELATION.
043600*---------------------------------------------------------------*
043700     IF OPD-PRODUCE-NEXT-ENTRY(WS-GUEST-ELEMENT) = WS-HOST-ELEMENT
043800         MOVE 'SHENG-WO'  TO WS-REL-TYPE
043900         MOVE 80          TO WS-REL-SCORE
044000     ELSE IF WS-GUEST-ELEMENT = WS-HOST-ELEMENT
044100         MOVE 'BI-WANG'   TO WS-REL-TYPE
044200         MOVE 75          TO WS-REL-SCORE
044300     ELSE IF OPD-PRODUCE-NEXT-ENTRY(WS-HOST-ELEMENT)
044301             = WS-GUEST-ELEMENT
044400         MOVE 'WO-SHENG'  TO WS-REL-TYPE
044500         MOVE 60          TO WS-REL-SCORE
044600     ELSE IF OPD-CONTROL-NEXT-ENTRY(WS-HOST-ELEMENT)
044601             = WS-GUEST-ELEMENT
044700         MOVE 'WO-KE'     TO WS-REL-TYPE
044800         MOVE 35          TO WS-REL-SCORE
044900     ELSE
045000         MOVE 'KE-WO'     TO WS-REL-TYPE
045100         MOVE 20          TO WS-REL-SCORE.
045200     IF WS-REL-TYPE = 'WO-KE' OR WS-REL-TYPE = 'KE-WO'
045300         MOVE 'Y' TO WS-ALERT-FLAG
045400     ELSE
045500         MOVE 'N' TO WS-ALERT-FLAG.
045600*---------------------------------------------------------------*
045700*    TREND CALCULATOR -- BUILDS THE SCOPE'S TIME AXIS, THEN
045800*    FOR EACH TIME POINT SCORES ALL TWELVE ASPECTS
045900*---------------------------------------------------------------*
046000 2500-CALC-TREND-AXIS.
046100*---------------------------------------------------------------*
046200     EVALUATE RQ-SCOPE
046300         WHEN 'Y'
046400             MOVE OPD-FLOW-YEAR-POS  TO WS-TREND-BASE-POS
046500             MOVE 13                 TO WS-TREND-COUNT
046600             MOVE -6                 TO WS-TREND-START-OFFSET
046700             MOVE 7                  TO WS-TARGET-POINT-SEQ
046800         WHEN 'M'
046900             MOVE OPD-FLOW-YEAR-POS  TO WS-TREND-BASE-POS
047000             MOVE 12                 TO WS-TREND-COUNT
047100             MOVE 0                  TO WS-TREND-START-OFFSET
047200             MOVE RQ-T-MONTH         TO WS-TARGET-POINT-SEQ
047300         WHEN 'D'
047400             MOVE OPD-FLOW-MONTH-POS TO WS-TREND-BASE-POS
047500             MOVE RQ-T-DAYS-IN-M     TO WS-TREND-COUNT
047600             MOVE 0                  TO WS-TREND-START-OFFSET
047700             MOVE RQ-T-DAY           TO WS-TARGET-POINT-SEQ
047800         WHEN 'H'
047900             MOVE OPD-FLOW-DAY-POS   TO WS-TREND-BASE-POS
048000             MOVE 12                 TO WS-TREND-COUNT
048100             MOVE 0                  TO WS-TREND-START-OFFSET
048200             MOVE RQ-T-HOUR-ZHI      TO WS-TARGET-POINT-SEQ
048300     END-EVALUATE.
048400     PERFORM 2510-TREND-POINT
048500         VARYING WS-POINT-SEQ FROM 1 BY 1
048600             UNTIL WS-POINT-SEQ > WS-TREND-COUNT.
048700*---------------------------------------------------------------*
048800 2510-TREND-POINT.
048900*---------------------------------------------------------------*
049000     COMPUTE WS-POINT-OFFSET = WS-TREND-START-OFFSET
049100         + WS-POINT-SEQ - 1.
049200     MOVE WS-TREND-BASE-POS   TO OPD-STEP-START.
049300     MOVE WS-POINT-OFFSET     TO OPD-STEP-N.
049400     MOVE OPD-DIRECTION       TO OPD-STEP-DIR.
049500     PERFORM 2210-WHEEL-STEP.
049600     MOVE OPD-STEP-RESULT     TO WS-POINT-POS.
049700     COMPUTE WS-TIME-STAR-CODE = WS-POINT-POS + 1.
049800     MOVE OPD-STAR-ELEMENT(WS-TIME-STAR-CODE)
049900                               TO WS-TIME-STAR-ELEMENT.
050000     MOVE OPD-RENHE-ENTRY(WS-TIME-STAR-CODE)
050100                               TO WS-POINT-RENHE.
050200     MOVE SPACE                TO WS-LABEL-AREA.
050300     EVALUATE RQ-SCOPE
050400         WHEN 'Y'
050500             COMPUTE WS-LABEL-YEAR = RQ-T-YEAR + WS-POINT-OFFSET
050600         WHEN 'M'
050700             MOVE 'M'           TO WS-LABEL-PREFIX
050800             MOVE WS-POINT-SEQ  TO WS-LABEL-NUM
050900         WHEN 'D'
051000             MOVE 'D'           TO WS-LABEL-PREFIX
051100             MOVE WS-POINT-SEQ  TO WS-LABEL-NUM
051200         WHEN 'H'
051300             MOVE WS-POINT-SEQ  TO WS-LABEL-NUM
051400     END-EVALUATE.
051500     PERFORM 2520-TREND-ASPECT-LOOP
051600         VARYING WS-ASPECT-SEQ FROM 1 BY 1
051700             UNTIL WS-ASPECT-SEQ > 12.
051800*---------------------------------------------------------------*
051900 2520-TREND-ASPECT-LOOP.
052000*---------------------------------------------------------------*
052100     MOVE OPD-HOUR-POS         TO OPD-STEP-START.
052200     COMPUTE OPD-STEP-N = WS-ASPECT-SEQ - 1.
052300     MOVE +1                   TO OPD-STEP-DIR.
052400     PERFORM 2210-WHEEL-STEP.
052500     MOVE OPD-STEP-RESULT      TO WS-ASPECT-GUEST-POS.
052600     COMPUTE WS-ASPECT-STAR-CODE = WS-ASPECT-GUEST-POS + 1.
052700     MOVE OPD-GRADE-ENTRY(WS-ASPECT-STAR-CODE) TO WS-GRADE-MOD.
052800     MOVE 0 TO WS-ROOT-BONUS.
052900     SET OPD-PILLAR-IX TO 1.
053000     SEARCH OPD-PILLAR-POS-ENTRY
053100         AT END
053200             MOVE 0 TO WS-ROOT-BONUS
053300         WHEN OPD-PILLAR-POS-ENTRY(OPD-PILLAR-IX)
053400                 = WS-ASPECT-GUEST-POS
053500             MOVE 10 TO WS-ROOT-BONUS
053600     END-SEARCH.
053700     COMPUTE WS-TREND-ADJUST = WS-GRADE-MOD + WS-ROOT-BONUS.
053800     IF WS-ASPECT-SEQ = 1
053900         MOVE OPD-FLOW-UP-ENTRY(WS-SCOPE-IX) TO WS-HOST-POS
054000         COMPUTE WS-HOST-STAR-CODE = WS-HOST-POS + 1
054100         MOVE OPD-STAR-ELEMENT(WS-HOST-STAR-CODE)
054200                                       TO WS-HOST-ELEMENT
054300         MOVE WS-TIME-STAR-ELEMENT     TO WS-GUEST-ELEMENT
054400     ELSE
054500         MOVE WS-TIME-STAR-ELEMENT     TO WS-HOST-ELEMENT
054600         MOVE OPD-STAR-ELEMENT(WS-ASPECT-STAR-CODE)
054700                                       TO WS-GUEST-ELEMENT.
054800     PERFORM 2600-CLASSIFY-RELATION.
054900     MOVE WS-REL-SCORE         TO WS-TREND-BASE-SCORE.
055000     PERFORM 2530-WRITE-TREND-REC.
055100*---------------------------------------------------------------*
055200 2530-WRITE-TREND-REC.
055300*---------------------------------------------------------------*
055350     MOVE SPACES                TO TREND-REC.
055400     MOVE RQ-CLIENT-ID          TO TR-CLIENT-ID.
055500     MOVE WS-POINT-SEQ          TO TR-POINT-SEQ.
055600     MOVE SPACE                 TO TR-POINT-LABEL.
055700     IF RQ-SCOPE = 'Y'
055800         MOVE WS-LABEL-YEAR      TO TR-POINT-LABEL
055900     ELSE IF RQ-SCOPE = 'H'
056000         MOVE WS-LABEL-NUM       TO TR-POINT-LABEL(1:2)
056100     ELSE
056200         MOVE WS-LABEL-PREFIX    TO TR-POINT-LABEL(1:1)
056300         MOVE WS-LABEL-NUM       TO TR-POINT-LABEL(2:2).
056400     MOVE WS-ASPECT-SEQ         TO TR-ASPECT-SEQ.
056500     MOVE WS-TREND-BASE-SCORE   TO TR-BASE-SCORE.
056600     MOVE WS-TREND-ADJUST       TO TR-ADJUST.
056700     MOVE WS-POINT-RENHE        TO TR-RENHE.
056800     IF WS-POINT-SEQ = WS-TARGET-POINT-SEQ
056900         MOVE 'Y' TO TR-TARGET-FLAG
057000     ELSE
057100         MOVE 'N' TO TR-TARGET-FLAG.
057300     WRITE TREND-REC.
057400     ADD 1 TO WS-TREND-RECS-WRITTEN.
057500*---------------------------------------------------------------*
057600 2700-PRINT-DETAIL-LINE.
057700*---------------------------------------------------------------*
057800     MOVE RQ-CLIENT-ID          TO RPT-DTL-CLIENT-ID.
057900     MOVE WS-AGE                TO RPT-DTL-AGE.
058000     COMPUTE RPT-DTL-YEAR-ZHI  = OPD-YEAR-POS + 1.
058100     COMPUTE RPT-DTL-MONTH-ZHI = OPD-MONTH-POS + 1.
058200     COMPUTE RPT-DTL-DAY-ZHI   = OPD-DAY-POS + 1.
058300     COMPUTE RPT-DTL-HOUR-ZHI  = OPD-HOUR-POS + 1.
058400     MOVE RPT-DETAIL-LINE       TO REPORT-RECORD.
058500     PERFORM 9000-PRINT-REPORT-LINE.
058600*---------------------------------------------------------------*
058700 2800-PRINT-ERROR-LINE.
058800*---------------------------------------------------------------*
058900     MOVE RQ-CLIENT-ID          TO RPT-ERR-CLIENT-ID.
059000     MOVE WS-ERROR-REASON        TO RPT-ERR-REASON.
059100     MOVE RPT-ERROR-LINE        TO REPORT-RECORD.
059200     PERFORM 9000-PRINT-REPORT-LINE.
059300*---------------------------------------------------------------*
059400 3000-CLOSE-CALC-FILES.
059500*---------------------------------------------------------------*
059600     CLOSE REQUEST-FILE
059700           RESULT-FILE
059800           TREND-FILE.
059900*---------------------------------------------------------------*
060000 4000-PRINT-SUMMARY-REPORT.
060100*---------------------------------------------------------------*
060200     MOVE SPACE                               TO REPORT-RECORD.
060300     PERFORM 9000-PRINT-REPORT-LINE.
060400     MOVE 'REQUESTS READ'                     TO RPT-TOT-LABEL.
060500     MOVE WS-REQUESTS-READ                    TO RPT-TOT-VALUE.
060600     MOVE RPT-TOTAL-LINE                       TO REPORT-RECORD.
060700     PERFORM 9000-PRINT-REPORT-LINE.
060800     MOVE 'REQUESTS PROCESSED'                TO RPT-TOT-LABEL.
060900     MOVE WS-REQUESTS-PROCESSED               TO RPT-TOT-VALUE.
061000     MOVE RPT-TOTAL-LINE                       TO REPORT-RECORD.
061100     PERFORM 9000-PRINT-REPORT-LINE.
061200     MOVE 'REQUESTS REJECTED'                 TO RPT-TOT-LABEL.
061300     MOVE WS-REQUESTS-REJECTED                TO RPT-TOT-VALUE.
061400     MOVE RPT-TOTAL-LINE                       TO REPORT-RECORD.
061500     PERFORM 9000-PRINT-REPORT-LINE.
061600     MOVE 'RESULT RECORDS WRITTEN'             TO RPT-TOT-LABEL.
061700     MOVE WS-RESULT-RECS-WRITTEN               TO RPT-TOT-VALUE.
061800     MOVE RPT-TOTAL-LINE                       TO REPORT-RECORD.
061900     PERFORM 9000-PRINT-REPORT-LINE.
062000     MOVE 'TREND RECORDS WRITTEN'              TO RPT-TOT-LABEL.
062100     MOVE WS-TREND-RECS-WRITTEN                TO RPT-TOT-VALUE.
062200     MOVE RPT-TOTAL-LINE                       TO REPORT-RECORD.
062300     PERFORM 9000-PRINT-REPORT-LINE.
062400     MOVE 'ASPECT ALERTS RAISED'               TO RPT-TOT-LABEL.
062500     MOVE WS-ASPECT-ALERTS-RAISED              TO RPT-TOT-VALUE.
062600     MOVE RPT-TOTAL-LINE                       TO REPORT-RECORD.
062700     PERFORM 9000-PRINT-REPORT-LINE.
062800     CLOSE REPORT-FILE.
062900*---------------------------------------------------------------*
063000 9000-PRINT-REPORT-LINE.
063100*---------------------------------------------------------------*
063200     IF WS-LINE-COUNT > WS-LINES-ON-PAGE
063300         PERFORM 1100-PRINT-REPORT-HEADINGS.
063400     WRITE REPORT-RECORD
063500         AFTER ADVANCING WS-LINE-SPACING LINES.
063600     ADD WS-LINE-SPACING        TO WS-LINE-COUNT.
063700     MOVE 1                     TO WS-LINE-SPACING.
